000100*****************************************************************
000200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. CWSWTH0M.
000600 AUTHOR.        J GRABER.
000700 INSTALLATION.  CWS-BOOTSHAUS.
000800 DATE-WRITTEN.  03/18/1987.
000900 DATE-COMPILED.
001000 SECURITY.      NUR FUER INTERNEN GEBRAUCH CWS-BOOTSHAUS.
001100
001200*****************************************************************
001300* Letzte Aenderung :: 2004-02-11
001400* Letzte Version   :: A.00.04
001500* Kurzbeschreibung :: Tageslauf Wettervorhersage - liest die
001600*                      rohen Dreistunden-Vorhersageslots, wandelt
001700*                      die Windgeschwindigkeit in km/h und Knoten
001800*                      und bestimmt Beaufort-Stufe und -Text je
001900*                      Slot.
002000* Auftrag          :: CWS-0041
002100*
002200* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002400*----------------------------------------------------------------*
002500* Vers.   | Datum      | von | Kommentar
002600*---------|------------|-----|------------------------------------
002700* A.00.00 | 1987-03-18 | jgr | Neuerstellung (CWS-0041)
002800* A.00.01 | 1999-01-25 | mpk | Jahr-2000-Durchsicht, WF-JAHR laeuft
002900*                              bereits vierstellig durch CWSDAT0M
003000* A.00.02 | 2001-04-23 | hws | Beaufort-Text-Tabelle ergaenzt, war
003100*                              vorher nur Stufe ohne Klartext
003200*                              (CWS-0052)
003300* A.00.03 | 2003-09-30 | ebr | Grenztabellen-Scan auf Abstieg von
003400*                              oben umgestellt, traf bei Werten
003500*                              genau auf einer Grenze die falsche
003600*                              Stufe (CWS-0054)
003700* A.00.04 | 2004-02-11 | kbr | SWITCH-15/ANZEIGE-VERSION nach dem
003800*                              Muster der Handler-Driver ergaenzt,
003900*                              fehlte bisher fuer die Abnahme-
004000*                              pruefung (CWS-0058)
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* Eigener Batchschritt je Tageslauf.  FORECAST-IN kommt bereits
004600* aufsteigend nach Zeitstempel sortiert herein und wird unver-
004700* aendert durchgereicht; FORECAST-OUT ist Vorlauf fuer CWSACT0M.
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     CLASS GUELTIG-J-N IS "J" "N".
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT FORECAST-IN  ASSIGN TO FCSTIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FC-IN-STATUS.
006300     SELECT FORECAST-OUT ASSIGN TO FCSTOUT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FC-OUT-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  FORECAST-IN
007000     RECORD CONTAINS 29 CHARACTERS.
007100     COPY CWFCREC OF "=CWSLIB".
007200
007300 FD  FORECAST-OUT
007400     RECORD CONTAINS 48 CHARACTERS.
007500     COPY CWDFREC OF "=CWSLIB".
007600
007700 WORKING-STORAGE SECTION.
007800*--------------------------------------------------------------------*
007900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008000*--------------------------------------------------------------------*
008100 01          COMP-FELDER.
008200     05      C4-BFT-IDX          PIC S9(04) COMP.
008300     05      C4-BFT-TXT-IDX      PIC S9(04) COMP.
008400     05      C9-SLOT-ANZ         PIC S9(09) COMP VALUE ZERO.
008500
008600*--------------------------------------------------------------------*
008700* Felder mit konstantem Inhalt: Praefix K
008800*--------------------------------------------------------------------*
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08) VALUE "CWSWTH0M".
009100     05      K-VERSIONSDATUM     PIC X(10) VALUE "2004-02-11".
009200     05      K-FAKTOR-KMPH       PIC S9(1)V9(4) COMP VALUE 3.6.
009300     05      K-FAKTOR-KNOTEN     PIC S9(1)V9(4) COMP VALUE 1.9438.
009400
009500*--------------------------------------------------------------------*
009600* Conditional-Felder
009700*--------------------------------------------------------------------*
009800 01          SCHALTER.
009900     05      FC-IN-STATUS        PIC X(02).
010000         88  FC-IN-OK                        VALUE "00".
010100         88  FC-IN-EOF                       VALUE "10".
010200     05      FC-IN-REC-STAT REDEFINES FC-IN-STATUS.
010300        10   FC-IN-STATUS1       PIC X.
010400             88  FC-IN-STAT1-EOF             VALUE "1".
010500        10   FILLER              PIC X.
010600     05      FC-OUT-STATUS       PIC X(02).
010700         88  FC-OUT-OK                       VALUE "00".
010800     05      PRG-STATUS          PIC 9       VALUE ZERO.
010900         88  PRG-OK                          VALUE ZERO.
011000         88  PRG-ABBRUCH                     VALUE 1.
011100     05      BFT-GEFUNDEN-FLAG   PIC 9       VALUE ZERO.
011200         88  BFT-GEFUNDEN                    VALUE 1.
011300         88  BFT-NICHT-GEFUNDEN              VALUE ZERO.
011400
011500*--------------------------------------------------------------------*
011600* Beaufort-Grenztabelle (km/h) - klassische Konstantentabelle per
011700* REDEFINES, da OCCURS-Felder vor den einzelnen VALUE-Erweiterungen
011800* keine unterschiedlichen Anfangswerte tragen duerfen.
011900*--------------------------------------------------------------------*
012000 01          BFT-GRENZEN-TAB.
012100     05      FILLER              PIC S9(3)V9(1) VALUE 1.0.
012200     05      FILLER              PIC S9(3)V9(1) VALUE 5.5.
012300     05      FILLER              PIC S9(3)V9(1) VALUE 11.0.
012400     05      FILLER              PIC S9(3)V9(1) VALUE 19.0.
012500     05      FILLER              PIC S9(3)V9(1) VALUE 28.0.
012600     05      FILLER              PIC S9(3)V9(1) VALUE 38.0.
012700     05      FILLER              PIC S9(3)V9(1) VALUE 49.0.
012800     05      FILLER              PIC S9(3)V9(1) VALUE 61.0.
012900     05      FILLER              PIC S9(3)V9(1) VALUE 74.0.
013000     05      FILLER              PIC S9(3)V9(1) VALUE 88.0.
013100     05      FILLER              PIC S9(3)V9(1) VALUE 102.0.
013200     05      FILLER              PIC S9(3)V9(1) VALUE 117.0.
013300 01          BFT-GRENZEN REDEFINES BFT-GRENZEN-TAB.
013400     05      W-BFT-GRENZE        PIC S9(3)V9(1) OCCURS 12.
013500
013600*--------------------------------------------------------------------*
013700* Beaufort-Klartext-Tabelle (Index 1 = Stufe 0 ... Index 13 =
013800* Stufe 12), wie oben per REDEFINES auf Einzel-FILLER aufgebaut.
013900*--------------------------------------------------------------------*
014000 01          BFT-TEXT-TAB.
014100     05      FILLER              PIC X(20) VALUE "Calme".
014200     05      FILLER              PIC X(20) VALUE "Tres legere brise".
014300     05      FILLER              PIC X(20) VALUE "Legere brise".
014400     05      FILLER              PIC X(20) VALUE "Petite brise".
014500     05      FILLER              PIC X(20) VALUE "Jolie brise".
014600     05      FILLER              PIC X(20) VALUE "Bonne brise".
014700     05      FILLER              PIC X(20) VALUE "Vent frais".
014800     05      FILLER              PIC X(20) VALUE "Grand frais".
014900     05      FILLER              PIC X(20) VALUE "Coup de vent".
015000     05      FILLER              PIC X(20) VALUE "Fort coup de vent".
015100     05      FILLER              PIC X(20) VALUE "Tempete".
015200     05      FILLER              PIC X(20) VALUE "Violente tempete".
015300     05      FILLER              PIC X(20) VALUE "Ouragan".
015400 01          BFT-TEXT REDEFINES BFT-TEXT-TAB.
015500     05      W-BFT-TEXT          PIC X(20) OCCURS 13.
015600
015700*--------------------------------------------------------------------*
015800* Arbeitsfelder - Praefix W
015900*--------------------------------------------------------------------*
016000 01          W-WIND-ANZEIGE.
016100     05      W-WIND-KMPH         PIC S9(3)V9(2).
016200 01          W-WIND-HEX REDEFINES W-WIND-ANZEIGE.
016300     05      W-WIND-X            PIC X(5).
016400
016500*--------------------------------------------------------------------*
016600* Parameter fuer Untermodulaufrufe: Praefix P
016700*--------------------------------------------------------------------*
016800 01          P-DAT-PARM.
016900     05      P-DAT-FUNKTION      PIC X(1).
017000     05      P-DAT-UNIX-SEKUNDEN PIC 9(10).
017100     05      P-DAT-JJJJMMTTSSMM  PIC 9(12).
017200     05      P-DAT-MINUTEN       PIC S9(12).
017300
017400 PROCEDURE DIVISION.
017500******************************************************************
017600* Steuerungs-Section
017700******************************************************************
017800 A100-STEUERUNG SECTION.
017900 A100-00.
018000**  ---> SWITCH-15 gesetzt: nur Versionsstand zeigen, nicht laufen
018100     IF  SHOW-VERSION
018200         DISPLAY K-MODUL " VOM: " K-VERSIONSDATUM
018300         STOP RUN
018400     END-IF
018500
018600     PERFORM B000-VORLAUF
018700     PERFORM B100-VERARBEITUNG UNTIL FC-IN-EOF
018800     PERFORM B090-ENDE
018900
019000     STOP RUN
019100     .
019200 A100-99.
019300     EXIT.
019400
019500******************************************************************
019600* Vorlauf
019700******************************************************************
019800 B000-VORLAUF SECTION.
019900 B000-00.
020000     OPEN INPUT  FORECAST-IN
020100     OPEN OUTPUT FORECAST-OUT
020200
020300     IF NOT FC-IN-OK OR NOT FC-OUT-OK
020400        DISPLAY "   >>> OEFFNEN FORECAST-DATEIEN FEHLGESCHLAGEN <<<"
020500        SET PRG-ABBRUCH TO TRUE
020600        SET FC-IN-EOF   TO TRUE
020700        EXIT SECTION
020800     END-IF
020900
021000     PERFORM C000-LESE-VORHERSAGE
021100     .
021200 B000-99.
021300     EXIT.
021400
021500******************************************************************
021600* Ende
021700******************************************************************
021800 B090-ENDE SECTION.
021900 B090-00.
022000     CLOSE FORECAST-IN
022100     CLOSE FORECAST-OUT
022200
022300     DISPLAY K-MODUL, " VERARBEITETE SLOTS: ", C9-SLOT-ANZ
022400     .
022500 B090-99.
022600     EXIT.
022700
022800******************************************************************
022900* Verarbeitung - ein Vorhersageslot je Durchlauf
023000******************************************************************
023100 B100-VERARBEITUNG SECTION.
023200 B100-00.
023300     IF PRG-ABBRUCH
023400        EXIT SECTION
023500     END-IF
023600
023700     PERFORM C100-KONVERTIEREN
023800     PERFORM C200-BEAUFORT
023900     PERFORM C210-BEAUFORT-TEXT
024000
024100     WRITE WF-SATZ
024200
024300     ADD 1 TO C9-SLOT-ANZ
024400     PERFORM C000-LESE-VORHERSAGE
024500     .
024600 B100-99.
024700     EXIT.
024800
024900******************************************************************
025000* Naechsten Vorhersagesatz lesen
025100******************************************************************
025200 C000-LESE-VORHERSAGE SECTION.
025300 C000-00.
025400     READ FORECAST-IN
025500         AT END
025600            SET FC-IN-EOF TO TRUE
025700     END-READ
025800     .
025900 C000-99.
026000     EXIT.
026100
026200******************************************************************
026300* Windgeschwindigkeit m/s nach km/h und Knoten wandeln (R2), und
026400* den Unix-Zeitstempel des Slots in JJJJMMTTSSMM wandeln.
026500******************************************************************
026600 C100-KONVERTIEREN SECTION.
026700 C100-00.
026800     COMPUTE WF-WIND-KMPH ROUNDED =
026900           FC-WIND-SPEED-MPS * K-FAKTOR-KMPH
027000
027100     COMPUTE WF-WIND-KNOTS ROUNDED =
027200           FC-WIND-SPEED-MPS * K-FAKTOR-KNOTEN
027300
027400     MOVE WF-WIND-KMPH TO W-WIND-KMPH
027500
027600     MOVE "U"     TO P-DAT-FUNKTION
027700     MOVE FC-DT   TO P-DAT-UNIX-SEKUNDEN
027800     CALL "CWSDAT0M" USING P-DAT-PARM
027900     MOVE P-DAT-JJJJMMTTSSMM TO WF-START-DATE
028000     .
028100 C100-99.
028200     EXIT.
028300
028400******************************************************************
028500* Beaufort-Stufe (R3) - Abstieg durch die Grenztabelle von oben,
028600* erste Grenze, die ueberschritten wird, gewinnt; sonst Stufe 0.
028700******************************************************************
028800 C200-BEAUFORT SECTION.
028900 C200-00.
029000     MOVE ZERO TO WF-WIND-BEAUFORT
029100     SET BFT-NICHT-GEFUNDEN TO TRUE
029200
029300     PERFORM C205-PRUEFE-GRENZE
029400         VARYING C4-BFT-IDX FROM 12 BY -1
029500         UNTIL C4-BFT-IDX < 1 OR BFT-GEFUNDEN
029600     .
029700 C200-99.
029800     EXIT.
029900
030000 C205-PRUEFE-GRENZE SECTION.
030100 C205-00.
030200     IF W-WIND-KMPH > W-BFT-GRENZE (C4-BFT-IDX)
030300        SET BFT-GEFUNDEN TO TRUE
030400        MOVE C4-BFT-IDX TO WF-WIND-BEAUFORT
030500     END-IF
030600     .
030700 C205-99.
030800     EXIT.
030900
031000******************************************************************
031100* Beaufort-Klartext (R4) - Index = Stufe + 1, mit Bereichsschutz
031200* fuer den Tabellenzugriff.
031300******************************************************************
031400 C210-BEAUFORT-TEXT SECTION.
031500 C210-00.
031600     COMPUTE C4-BFT-TXT-IDX = WF-WIND-BEAUFORT + 1
031700
031800     IF C4-BFT-TXT-IDX < 1 OR C4-BFT-TXT-IDX > 13
031900        MOVE SPACES TO WF-WIND-BEAUFORT-DESC
032000     ELSE
032100        MOVE W-BFT-TEXT (C4-BFT-TXT-IDX) TO WF-WIND-BEAUFORT-DESC
032200     END-IF
032300     .
032400 C210-99.
032500     EXIT.
