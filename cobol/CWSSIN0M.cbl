000100*****************************************************************
000200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. CWSSIN0M.
000600 AUTHOR.        J GRABER.
000700 INSTALLATION.  CWS-BOOTSHAUS.
000800 DATE-WRITTEN.  04/02/1987.
000900 DATE-COMPILED.
001000 SECURITY.      NUR FUER INTERNEN GEBRAUCH CWS-BOOTSHAUS.
001100
001200*****************************************************************
001300* Letzte Aenderung :: 2004-02-11
001400* Letzte Version   :: A.00.03
001500* Kurzbeschreibung :: Sinus eines Gradwertes, fuer die Wasserhoe-
001600*                      henformel von CWSTID0M.  Reduziert zuerst
001700*                      auf den Bereich 0-360 Grad, wandelt dann in
001800*                      Radiant und wertet eine Potenzreihe aus.
001900* Auftrag          :: CWS-0043
002000*
002100* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002300*----------------------------------------------------------------*
002400* Vers.   | Datum      | von | Kommentar
002500*---------|------------|-----|------------------------------------
002600* A.00.00 | 1987-04-02 | jgr | Neuerstellung (CWS-0043)
002700* A.00.01 | 1999-01-25 | mpk | Jahr-2000-Durchsicht, keine Aend-
002800*                              erung an der Reihenentwicklung
002900*                              noetig
003000* A.00.02 | 2003-09-30 | ebr | Reihe um zwei Glieder verlaengert,
003100*                              Abweichung bei Werten nahe 90 Grad
003200*                              war sonst zu gross (CWS-0054)
003300* A.00.03 | 2004-02-11 | kbr | Reihenfelder von COMP-3 auf COMP
003400*                              umgestellt, Packed-Decimal war hier
003500*                              nie Schreibweise des Hauses (CWS-0058)
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000* Wird von CWSTID0M per CALL angesprochen, Winkel LINK-GRAD kommt
004100* bereits als Gradwert (nicht Radiant) herein.  Die Reihenent-
004200* wicklung ist die uebliche Taylorreihe des Sinus am Nullpunkt,
004300* ausgewertet in Radiant nach der Gradreduktion in B100.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS GUELTIG-J-N IS "J" "N".
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*--------------------------------------------------------------------*
005500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005600*--------------------------------------------------------------------*
005700 01          COMP-FELDER.
005800     05      C4-REST-GRAD        PIC S9(04) COMP.
005900
006000*--------------------------------------------------------------------*
006100* Felder mit konstantem Inhalt: Praefix K
006200*--------------------------------------------------------------------*
006300 01          KONSTANTE-FELDER.
006400     05      K-MODUL             PIC X(08) VALUE "CWSSIN0M".
006500     05      K-PI                PIC S9(1)V9(9) COMP
006600                                  VALUE 3.141592654.
006700     05      K-GRAD-PRO-KREIS    PIC S9(04) COMP VALUE 360.
006800
006900*--------------------------------------------------------------------*
007000* Arbeitsfelder fuer die Reihenentwicklung - Praefix W
007100*--------------------------------------------------------------------*
007200 01          W-ARBEITSFELDER.
007300     05      W-X-QUADRAT         PIC S9(1)V9(9) COMP.
007400     05      W-GLIED             PIC S9(1)V9(9) COMP.
007500     05      W-VORZEICHEN        PIC S9(1)     COMP.
007600     05      W-GLIED-NR          PIC S9(04)    COMP.
007700
007800*--------------------------------------------------------------------*
007900* Trace-Felder (Hex-Sicht fuer evtl. Abbruchdumps) - Praefix W,
008000* je mit Ueberlagerung auf dem eigentlichen Arbeitsfeld
008100*--------------------------------------------------------------------*
008200 01          W-X-ANZEIGE.
008300     05      W-X                 PIC S9(1)V9(9) COMP.
008400 01          W-X-HEX REDEFINES W-X-ANZEIGE.
008500     05      W-X-X               PIC X(5).
008600
008700 01          W-FAKULTAET-ANZEIGE.
008800     05      W-FAKULTAET         PIC S9(09) COMP.
008900 01          W-FAKULTAET-HEX REDEFINES W-FAKULTAET-ANZEIGE.
009000     05      W-FAKULTAET-X       PIC X(4).
009100
009200 01          W-SUMME-ANZEIGE.
009300     05      W-SUMME             PIC S9(1)V9(9) COMP.
009400 01          W-SUMME-HEX REDEFINES W-SUMME-ANZEIGE.
009500     05      W-SUMME-X           PIC X(5).
009600
009700 LINKAGE SECTION.
009800*-->    Uebergabe aus dem rufenden Programm (CWSTID0M)
009900 01     LINK-REC.
010000     05  LINK-GRAD                PIC S9(5)V9(4).
010100     05  LINK-SINUS               PIC S9(1)V9(9).
010200
010300 PROCEDURE DIVISION USING LINK-REC.
010400******************************************************************
010500* Steuerungs-Section
010600******************************************************************
010700 A100-STEUERUNG SECTION.
010800 A100-00.
010900     PERFORM B100-GRAD-REDUZIEREN
011000     PERFORM B200-REIHE-AUSWERTEN
011100
011200     MOVE W-SUMME TO LINK-SINUS
011300
011400     EXIT PROGRAM
011500     .
011600 A100-99.
011700     EXIT.
011800
011900******************************************************************
012000* LINK-GRAD auf den Bereich 0-360 Grad reduzieren (DIVIDE mit
012100* REMAINDER - ein Verb, keine FUNCTION) und in Radiant wandeln.
012200******************************************************************
012300 B100-GRAD-REDUZIEREN SECTION.
012400 B100-00.
012500     DIVIDE LINK-GRAD BY K-GRAD-PRO-KREIS
012600         GIVING C4-REST-GRAD REMAINDER C4-REST-GRAD
012700
012800     IF C4-REST-GRAD < 0
012900        ADD K-GRAD-PRO-KREIS TO C4-REST-GRAD
013000     END-IF
013100
013200     COMPUTE W-X = C4-REST-GRAD * K-PI / 180
013300     .
013400 B100-99.
013500     EXIT.
013600
013700******************************************************************
013800* Taylorreihe sin(x) = x - x**3/3! + x**5/5! - x**7/7! + ...
013900* ausgewertet ueber vier Glieder (bis x**9/9!), je Glied per
014000* PERFORM eines eigenen Unterabsatzes statt inline PERFORM.
014100******************************************************************
014200 B200-REIHE-AUSWERTEN SECTION.
014300 B200-00.
014400     COMPUTE W-X-QUADRAT = W-X * W-X
014500     MOVE W-X          TO W-SUMME
014600     MOVE W-X          TO W-GLIED
014700     MOVE 1             TO W-FAKULTAET
014800     MOVE -1            TO W-VORZEICHEN
014900     MOVE 1             TO W-GLIED-NR
015000
015100     PERFORM C100-NAECHSTES-GLIED
015200         VARYING W-GLIED-NR FROM 1 BY 1 UNTIL W-GLIED-NR > 4
015300     .
015400 B200-99.
015500     EXIT.
015600
015700******************************************************************
015800* Ein Glied der Reihe: Exponent um 2 erhoehen, Fakultaet dafuer
015900* weiterrechnen, Vorzeichen wechseln, zur Summe addieren.
016000******************************************************************
016100 C100-NAECHSTES-GLIED SECTION.
016200 C100-00.
016300     COMPUTE W-GLIED = W-GLIED * W-X-QUADRAT
016400
016500     COMPUTE W-FAKULTAET = W-FAKULTAET
016600           * (2 * W-GLIED-NR) * ((2 * W-GLIED-NR) + 1)
016700
016800     COMPUTE W-SUMME = W-SUMME +
016900           (W-VORZEICHEN * W-GLIED / W-FAKULTAET)
017000
017100     COMPUTE W-VORZEICHEN = W-VORZEICHEN * -1
017200     .
017300 C100-99.
017400     EXIT.
