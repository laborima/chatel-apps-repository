000100*****************************************************************
000200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. CWSDAT0M.
000600 AUTHOR.        J GRABER.
000700 INSTALLATION.  CWS-BOOTSHAUS.
000800 DATE-WRITTEN.  03/18/1987.
000900 DATE-COMPILED.
001000 SECURITY.      NUR FUER INTERNEN GEBRAUCH CWS-BOOTSHAUS.
001100
001200*****************************************************************
001300* Letzte Aenderung :: 2003-09-30
001400* Letzte Version   :: A.00.03
001500* Kurzbeschreibung :: Datum-/Uhrzeithilfen fuer die Wetter- und
001600*                      Tidenprogramme: Unix-Sekunden in
001700*                      JJJJMMTTSSMM wandeln (Funktion "U") und
001800*                      JJJJMMTTSSMM in Minuten seit einem festen
001900*                      Nullpunkt wandeln (Funktion "M"), letzteres
002000*                      ueber einen Julianischen Tageszaehler wie
002100*                      in der alten TAL-JUL-DAY-Routine.
002200* Auftrag          :: CWS-0041
002300*
002400* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers.   | Datum      | von | Kommentar
002800*---------|------------|-----|------------------------------------
002900* A.00.00 | 1987-03-18 | jgr | Neuerstellung (CWS-0041)
003000* A.00.01 | 1999-01-25 | mpk | Jahr-2000-Durchsicht, P-JAHR bereits
003100*                              vierstellig, keine Aenderung noetig
003200* A.00.02 | 2001-04-23 | hws | Funktion "U" ergaenzt fuer die
003300*                              Zeitstempel der Wettervorhersage
003400*                              (CWS-0052)
003500* A.00.03 | 2003-09-30 | ebr | Funktion "M" auf Minuten statt
003600*                              Sekunden umgestellt, C9-Felder
003700*                              blieben sonst zu klein (CWS-0054)
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Wird von CWSWTH0M (Funktion "U") und CWSTID0M (Funktion "M")
004300* per CALL angesprochen.  P-FUNKTION steuert, welcher der beiden
004400* Zweige in B100-VERARBEITUNG durchlaufen wird.  Der Julianische
004500* Tageszaehler in C200-JULTAG ist der klassische Gregorianische
004600* Zaehler (Tage seit einem festen Nullpunkt); er dient nur als
004700* Zwischengroesse fuer die Minutendifferenz in Funktion "M" und
004800* wird nicht ausgegeben.
004900*
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS GUELTIG-J-N IS "J" "N".
005600
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*--------------------------------------------------------------------*
006000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006100*--------------------------------------------------------------------*
006200 01          COMP-FELDER.
006300     05      C4-REST             PIC S9(04) COMP.
006400     05      C9-JULTAG-ZIEL      PIC S9(09) COMP.
006500     05      C9-JULTAG-BASIS     PIC S9(09) COMP.
006600     05      C9-A                PIC S9(09) COMP.
006700     05      C9-Y                PIC S9(09) COMP.
006800     05      C9-M                PIC S9(09) COMP.
006900     05      C18-MINUTEN         PIC S9(18) COMP.
007000     05      C18-SEKUNDEN        PIC S9(18) COMP.
007100     05      C18-SEK-REST        PIC S9(18) COMP.
007200     05      C9-TAGE             PIC S9(09) COMP.
007300
007400*--------------------------------------------------------------------*
007500* Felder mit konstantem Inhalt: Praefix K
007600*--------------------------------------------------------------------*
007700 01          KONSTANTE-FELDER.
007800     05      K-MODUL             PIC X(08) VALUE "CWSDAT0M".
007900     05      K-EPOCHE-JAHR       PIC 9(04) VALUE 1970.
008000     05      K-EPOCHE-MONAT      PIC 9(02) VALUE 01.
008100     05      K-EPOCHE-TAG        PIC 9(02) VALUE 01.
008200
008300*--------------------------------------------------------------------*
008400* Arbeitsfelder fuer den Tageszaehler - Praefix W
008500*--------------------------------------------------------------------*
008600 01          W-ZERLEGT-ZIEL.
008700     05      W-Z-JAHR            PIC 9(04).
008800     05      W-Z-MONAT           PIC 9(02).
008900     05      W-Z-TAG             PIC 9(02).
009000     05      W-Z-STUNDE          PIC 9(02).
009100     05      W-Z-MINUTE          PIC 9(02).
009200
009300 01          W-ZERLEGT-BASIS.
009400     05      W-B-JAHR            PIC 9(04).
009500     05      W-B-MONAT           PIC 9(02).
009600     05      W-B-TAG             PIC 9(02).
009700 01          W-ZERLEGT-BASIS-HEX REDEFINES W-ZERLEGT-BASIS.
009800     05      W-BASIS-X           PIC X(8).
009900
010000*--------------------------------------------------------------------*
010100* Trace-Felder (Hex-Sicht fuer evtl. Abbruchdumps) - Praefix W,
010200* mit Ueberlagerung auf den Minuten- und Sekundenfeldern
010300*--------------------------------------------------------------------*
010400 01          W-MINUTEN-ANZEIGE.
010500     05      W-MINUTEN-DISP      PIC S9(9)V9(9) COMP.
010600 01          W-MINUTEN-HEX REDEFINES W-MINUTEN-ANZEIGE.
010700     05      W-MINUTEN-X         PIC X(8).
010800
010900 01          W-SEKUNDEN-ANZEIGE.
011000     05      W-SEKUNDEN-REST-D   PIC S9(9)V9(9) COMP.
011100 01          W-SEKUNDEN-HEX REDEFINES W-SEKUNDEN-ANZEIGE.
011200     05      W-SEKUNDEN-X        PIC X(8).
011300
011400 LINKAGE SECTION.
011500*-->    Uebergabe aus dem rufenden Programm (z.B. CWSWTH0M/CWSTID0M)
011600 01     LINK-REC.
011700     05  LINK-FUNKTION            PIC X(1).
011800         88  LINK-FKT-UNIX-WANDEL      VALUE "U".
011900         88  LINK-FKT-MINUTEN          VALUE "M".
012000     05  LINK-UNIX-SEKUNDEN       PIC 9(10).
012100     05  LINK-JJJJMMTTSSMM        PIC 9(12).
012200     05  LINK-MINUTEN             PIC S9(12).
012300
012400 PROCEDURE DIVISION USING LINK-REC.
012500******************************************************************
012600* Steuerungs-Section
012700******************************************************************
012800 A100-STEUERUNG SECTION.
012900 A100-00.
013000     IF LINK-FKT-UNIX-WANDEL
013100        PERFORM B100-UNIX-NACH-JJJJMM
013200     END-IF
013300
013400     IF LINK-FKT-MINUTEN
013500        PERFORM B200-JJJJMM-NACH-MINUTEN
013600     END-IF
013700
013800     EXIT PROGRAM
013900     .
014000 A100-99.
014100     EXIT.
014200
014300******************************************************************
014400* Unix-Sekunden (seit 1970-01-01 00:00) in JJJJMMTTSSMM wandeln.
014500* Geht ueber den Julianischen Tageszaehler der Epoche und zaehlt
014600* die restlichen Sekunden des Tages in Stunden/Minuten aus - kein
014700* FUNCTION-Aufruf, nur DIVIDE/Tabellen.
014800******************************************************************
014900 B100-UNIX-NACH-JJJJMM SECTION.
015000 B100-00.
015100     MOVE K-EPOCHE-JAHR    TO W-B-JAHR
015200     MOVE K-EPOCHE-MONAT   TO W-B-MONAT
015300     MOVE K-EPOCHE-TAG     TO W-B-TAG
015400     PERFORM C200-JULTAG-BASIS
015500
015600     DIVIDE LINK-UNIX-SEKUNDEN BY 86400
015700         GIVING C9-TAGE REMAINDER C18-SEK-REST
015800     ADD C9-JULTAG-BASIS TO C9-TAGE GIVING C9-JULTAG-ZIEL
015900
016000     PERFORM C210-JULTAG-NACH-DATUM
016100
016200     DIVIDE C18-SEK-REST BY 3600
016300         GIVING W-Z-STUNDE REMAINDER C18-SEK-REST
016400     DIVIDE C18-SEK-REST BY 60
016500         GIVING W-Z-MINUTE REMAINDER C18-SEK-REST
016600
016700     MOVE W-ZERLEGT-ZIEL   TO LINK-JJJJMMTTSSMM
016800     .
016900 B100-99.
017000     EXIT.
017100
017200******************************************************************
017300* JJJJMMTTSSMM in Minuten seit der Epoche wandeln, fuer die
017400* Zeitdifferenzen der Tidenberechnung (CWSTID0M).
017500******************************************************************
017600 B200-JJJJMM-NACH-MINUTEN SECTION.
017700 B200-00.
017800     MOVE LINK-JJJJMMTTSSMM TO W-ZERLEGT-ZIEL
017900     MOVE W-Z-JAHR  TO W-B-JAHR
018000     MOVE W-Z-MONAT TO W-B-MONAT
018100     MOVE W-Z-TAG   TO W-B-TAG
018200     PERFORM C200-JULTAG-BASIS
018300     MOVE C9-JULTAG-BASIS TO C9-JULTAG-ZIEL
018400
018500     MOVE K-EPOCHE-JAHR    TO W-B-JAHR
018600     MOVE K-EPOCHE-MONAT   TO W-B-MONAT
018700     MOVE K-EPOCHE-TAG     TO W-B-TAG
018800     PERFORM C200-JULTAG-BASIS
018900
019000     SUBTRACT C9-JULTAG-BASIS FROM C9-JULTAG-ZIEL GIVING C9-TAGE
019100
019200     COMPUTE C18-MINUTEN = (C9-TAGE * 1440)
019300           + (W-Z-STUNDE * 60) + W-Z-MINUTE
019400
019500     MOVE C18-MINUTEN TO LINK-MINUTEN
019600     .
019700 B200-99.
019800     EXIT.
019900
020000******************************************************************
020100* Julianischer Tageszaehler (klassischer Gregorianischer Algo-
020200* rithmus) fuer W-B-JAHR/W-B-MONAT/W-B-TAG, Ergebnis in
020300* C9-JULTAG-BASIS.  Reiner Ganzzahl-Algorithmus, kein FUNCTION.
020400******************************************************************
020500 C200-JULTAG-BASIS SECTION.
020600 C200-00.
020700     COMPUTE C9-A = (14 - W-B-MONAT) / 12
020800     COMPUTE C9-Y = W-B-JAHR + 4800 - C9-A
020900     COMPUTE C9-M = W-B-MONAT + (12 * C9-A) - 3
021000
021100     COMPUTE C9-JULTAG-BASIS =
021200           W-B-TAG
021300         + ((153 * C9-M) + 2) / 5
021400         + (365 * C9-Y)
021500         + (C9-Y / 4)
021600         - (C9-Y / 100)
021700         + (C9-Y / 400)
021800         - 32045
021900     .
022000 C200-99.
022100     EXIT.
022200
022300******************************************************************
022400* Julianischer Tageszaehler C9-JULTAG-ZIEL zurueck in Jahr/Monat/
022500* Tag zerlegen (Umkehrung von C200), Ergebnis in W-ZERLEGT-ZIEL.
022600******************************************************************
022700 C210-JULTAG-NACH-DATUM SECTION.
022800 C210-00.
022900     COMPUTE C9-A = C9-JULTAG-ZIEL + 32044
023000     COMPUTE C9-Y = ((4 * C9-A) + 3) / 146097
023100     COMPUTE C4-REST = C9-A - ((146097 * C9-Y) / 4)
023200
023300     COMPUTE C9-M = ((4 * C4-REST) + 3) / 1461
023400     COMPUTE C4-REST = C4-REST - ((1461 * C9-M) / 4)
023500
023600     COMPUTE C9-A = ((5 * C4-REST) + 2) / 153
023700
023800     COMPUTE W-Z-TAG = C4-REST - (((153 * C9-A) + 2) / 5) + 1
023900     COMPUTE W-Z-MONAT = C9-A + 3 - (12 * (C9-A / 10))
024000     COMPUTE W-Z-JAHR = (100 * C9-Y) + C9-M - 4800
024100           + (C9-A / 10)
024200     .
024300 C210-99.
024400     EXIT.
