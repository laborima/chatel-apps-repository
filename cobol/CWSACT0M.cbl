000100*****************************************************************
000200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. CWSACT0M.
000600 AUTHOR.        J GRABER.
000700 INSTALLATION.  CWS-BOOTSHAUS.
000800 DATE-WRITTEN.  04/09/1987.
000900 DATE-COMPILED.
001000 SECURITY.      NUR FUER INTERNEN GEBRAUCH CWS-BOOTSHAUS.
001100
001200*****************************************************************
001300* Letzte Aenderung :: 2004-03-02
001400* Letzte Version   :: A.00.05
001500* Kurzbeschreibung :: Tageslauf Aktivitaeten-Eignung - laedt die
001600*                      feste Aktivitaetstabelle und die abgelei-
001700*                      teten Vorhersageslots, prueft je Aktivitaet
001800*                      und Slot den Wind gegen die Referenzgrenzen
001900*                      und schreibt den Eignungsbericht mit
002000*                      Kontrollwechsel auf die Aktivitaet.
002100* Auftrag          :: CWS-0044
002200*
002300* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers.   | Datum      | von | Kommentar
002700*---------|------------|-----|------------------------------------
002800* A.00.00 | 1987-04-09 | jgr | Neuerstellung (CWS-0044)
002900* A.00.01 | 1999-01-25 | mpk | Jahr-2000-Durchsicht, AR-SLOT-TIME
003000*                              laeuft bereits vierstellig durch
003100* A.00.02 | 2002-11-05 | hws | AR-SLOT-TIME in den Bericht aufge-
003200*                              nommen, Kopfzeile ergaenzt (CWS-0055)
003300* A.00.03 | 2003-09-30 | ebr | Aktivitaetstabelle auf OCCURS 50
003400*                              erweitert, war bei sechs Zeilen zu
003500*                              knapp fuer kuenftige Ergaenzungen
003600*                              (CWS-0054)
003700* A.00.04 | 2004-02-11 | kbr | SWITCH-15/ANZEIGE-VERSION nach dem
003800*                              Muster der Handler-Driver ergaenzt,
003900*                              fehlte bisher fuer die Abnahme-
004000*                              pruefung (CWS-0058)
004100* A.00.05 | 2004-03-02 | kbr | FILLER in W-DETAILZEILE auf neun
004200*                              Stellen verbreitert, die Zeile war
004300*                              nur 78 lang und passte nicht mehr
004400*                              unter WD-HEX-X (CWS-0059)
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* Eigener Batchschritt je Tageslauf, letzter Schritt der Kette
005000* CWSWTH0M -> CWSTID0M -> CWSACT0M.  Die aeussere Schleife laeuft
005100* ueber die Aktivitaeten, die innere ueber die Vorhersageslots,
005200* damit der Kontrollwechsel ohne eigenen Sortierlauf entsteht.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS GUELTIG-J-N IS "J" "N".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ACTIVITY-SPEC-IN   ASSIGN TO ACTSPEC
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS AS-IN-STATUS.
006800     SELECT FORECAST-OUT       ASSIGN TO FCSTOUT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WF-IN-STATUS.
007100     SELECT ACTIVITY-RESULT-OUT ASSIGN TO ACTOUT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS AR-OUT-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  ACTIVITY-SPEC-IN
007800     RECORD CONTAINS 56 CHARACTERS.
007900     COPY CWASREC OF "=CWSLIB".
008000
008100 FD  FORECAST-OUT
008200     RECORD CONTAINS 48 CHARACTERS.
008300     COPY CWDFREC OF "=CWSLIB".
008400
008500 FD  ACTIVITY-RESULT-OUT
008600     RECORD CONTAINS 80 CHARACTERS.
008700 01  PRINT-LINE                  PIC X(80).
008800
008900 WORKING-STORAGE SECTION.
009000*--------------------------------------------------------------------*
009100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009200*--------------------------------------------------------------------*
009300 01          COMP-FELDER.
009400     05      C4-AS-IDX           PIC S9(04) COMP.
009500     05      C4-AS-ANZ           PIC S9(04) COMP VALUE ZERO.
009600     05      C4-WF-IDX           PIC S9(04) COMP.
009700     05      C4-WF-ANZ           PIC S9(04) COMP VALUE ZERO.
009800     05      C9-ANZ-GEEIGNET     PIC S9(09) COMP VALUE ZERO.
009900     05      C9-GESAMT-GEEIGNET  PIC S9(09) COMP VALUE ZERO.
010000
010100*--------------------------------------------------------------------*
010200* Felder mit konstantem Inhalt: Praefix K
010300*--------------------------------------------------------------------*
010400 01          KONSTANTE-FELDER.
010500     05      K-MODUL             PIC X(08) VALUE "CWSACT0M".
010600     05      K-VERSIONSDATUM     PIC X(10) VALUE "2004-03-02".
010700
010800*--------------------------------------------------------------------*
010900* Conditional-Felder
011000*--------------------------------------------------------------------*
011100 01          SCHALTER.
011200     05      AS-IN-STATUS        PIC X(02).
011300         88  AS-IN-OK                        VALUE "00".
011400         88  AS-IN-EOF                       VALUE "10".
011500     05      AS-IN-REC-STAT REDEFINES AS-IN-STATUS.
011600        10   AS-IN-STATUS1       PIC X.
011700             88  AS-IN-STAT1-EOF             VALUE "1".
011800        10   FILLER              PIC X.
011900     05      WF-IN-STATUS        PIC X(02).
012000         88  WF-IN-OK                        VALUE "00".
012100         88  WF-IN-EOF                       VALUE "10".
012200     05      AR-OUT-STATUS       PIC X(02).
012300         88  AR-OUT-OK                       VALUE "00".
012400     05      PRG-STATUS          PIC 9       VALUE ZERO.
012500         88  PRG-OK                          VALUE ZERO.
012600         88  PRG-ABBRUCH                     VALUE 1.
012700
012800*--------------------------------------------------------------------*
012900* Aktivitaets-Referenztabelle - Praefix AST, geladen aus
013000* ACTIVITY-SPEC-IN (siehe CWASREC), einmalig beim Start.
013100*--------------------------------------------------------------------*
013200 01          AST-TABELLE.
013300     05      AST-ZEILE OCCURS 50.
013400         10  AST-NAME            PIC X(40).
013500         10  AST-MIN-DURATION    PIC 9(2).
013600         10  AST-WIND-MIN-KMPH   PIC S9(3)V9(2).
013700         10  AST-WIND-MAX-KMPH   PIC S9(3)V9(2).
013800
013900*--------------------------------------------------------------------*
014000* Vorhersage-Tagestabelle - Praefix WFT, geladen aus FORECAST-OUT
014100* (siehe CWDFREC), einmalig beim Start.
014200*--------------------------------------------------------------------*
014300 01          WFT-TABELLE.
014400     05      WFT-ZEILE OCCURS 40.
014500         10  WFT-START-DATE      PIC 9(12).
014600         10  WFT-WIND-KMPH       PIC S9(3)V9(2).
014700
014800*--------------------------------------------------------------------*
014900* Eignungssatz (Arbeitsbereich vor der Formatierung auf die
015000* Druckzeile, Praefix AR).
015100*--------------------------------------------------------------------*
015200     COPY CWARREC OF "=CWSLIB".
015300
015400*--------------------------------------------------------------------*
015500* Druckzeilen - Praefix WD/WS/WG, per REDEFINES/MOVE auf
015600* PRINT-LINE uebertragen.
015700*--------------------------------------------------------------------*
015800 01          W-KOPFZEILE.
015900     05      FILLER PIC X(40) VALUE "ACTIVITY".
016000     05      FILLER PIC X(17) VALUE "SLOT-TIME".
016100     05      FILLER PIC X(11) VALUE "WIND-KMPH".
016200     05      FILLER PIC X(08) VALUE "ELIGIBLE".
016300
016400 01          W-DETAILZEILE.
016500     05      WD-ACTIVITY         PIC X(40).
016600     05      FILLER              PIC X(1)  VALUE SPACE.
016700     05      WD-SLOT-TIME        PIC 9(12).
016800     05      FILLER              PIC X(5)  VALUE SPACE.
016900     05      WD-WIND-KMPH        PIC ZZ9.99.
017000     05      FILLER              PIC X(6)  VALUE SPACE.
017100     05      WD-ELIGIBLE         PIC X(1).
017200     05      FILLER              PIC X(9)  VALUE SPACE.
017300 01          W-DETAILZEILE-HEX REDEFINES W-DETAILZEILE.
017400     05      WD-HEX-X            PIC X(80).
017500
017600 01          W-SUBTOTALZEILE.
017700     05      FILLER              PIC X(28) VALUE
017800       "  *** TOTAL ELIGIBLE SLOTS:".
017900     05      FILLER              PIC X(1)  VALUE SPACE.
018000     05      WS-ACTIVITY         PIC X(40).
018100     05      FILLER              PIC X(1)  VALUE SPACE.
018200     05      WS-ANZAHL           PIC ZZZ9.
018300 01          W-SUBTOTALZEILE-HEX REDEFINES W-SUBTOTALZEILE.
018400     05      WS-HEX-X            PIC X(74).
018500
018600 01          W-GESAMTZEILE.
018700     05      FILLER              PIC X(50) VALUE
018800       "*** GRAND TOTAL ELIGIBLE SLOTS (ALL ACTIVITIES):".
018900     05      FILLER              PIC X(1)  VALUE SPACE.
019000     05      WG-ANZAHL           PIC ZZZZ9.
019100     05      FILLER              PIC X(24) VALUE SPACE.
019200
019300*--------------------------------------------------------------------*
019400* Parameter fuer Untermodulaufrufe: Praefix P
019500*--------------------------------------------------------------------*
019600 01          P-RNG-PARM.
019700     05      P-RNG-WERT          PIC S9(3)V9(2).
019800     05      P-RNG-MIN           PIC S9(3)V9(2).
019900     05      P-RNG-MAX           PIC S9(3)V9(2).
020000     05      P-RNG-ERGEBNIS      PIC X(1).
020100         88  P-RNG-IM-BEREICH    VALUE "J".
020200
020300 PROCEDURE DIVISION.
020400******************************************************************
020500* Steuerungs-Section
020600******************************************************************
020700 A100-STEUERUNG SECTION.
020800 A100-00.
020900**  ---> SWITCH-15 gesetzt: nur Versionsstand zeigen, nicht laufen
021000     IF  SHOW-VERSION
021100         DISPLAY K-MODUL " VOM: " K-VERSIONSDATUM
021200         STOP RUN
021300     END-IF
021400
021500     PERFORM B000-VORLAUF
021600
021700     IF NOT PRG-ABBRUCH
021800        PERFORM B100-VERARBEITUNG
021900            VARYING C4-AS-IDX FROM 1 BY 1 UNTIL C4-AS-IDX > C4-AS-ANZ
022000     END-IF
022100
022200     PERFORM B090-ENDE
022300     STOP RUN
022400     .
022500 A100-99.
022600     EXIT.
022700
022800******************************************************************
022900* Vorlauf - beide Referenztabellen vollstaendig laden, dann den
023000* Bericht mit der Kopfzeile eroeffnen.
023100******************************************************************
023200 B000-VORLAUF SECTION.
023300 B000-00.
023400     OPEN INPUT  ACTIVITY-SPEC-IN
023500     OPEN INPUT  FORECAST-OUT
023600     OPEN OUTPUT ACTIVITY-RESULT-OUT
023700
023800     IF NOT AS-IN-OK OR NOT WF-IN-OK OR NOT AR-OUT-OK
023900        DISPLAY "   >>> OEFFNEN AKTIVITAETSDATEIEN FEHLGESCHLAGEN <<<"
024000        SET PRG-ABBRUCH TO TRUE
024100        EXIT SECTION
024200     END-IF
024300
024400     PERFORM C000-LADE-AKTIVITAETEN UNTIL AS-IN-EOF
024500     CLOSE ACTIVITY-SPEC-IN
024600
024700     PERFORM C010-LADE-PROGNOSEN UNTIL WF-IN-EOF
024800     CLOSE FORECAST-OUT
024900
025000     MOVE W-KOPFZEILE TO PRINT-LINE
025100     WRITE PRINT-LINE
025200     .
025300 B000-99.
025400     EXIT.
025500
025600******************************************************************
025700* Ende
025800******************************************************************
025900 B090-ENDE SECTION.
026000 B090-00.
026100     IF NOT PRG-ABBRUCH
026200        MOVE C9-GESAMT-GEEIGNET TO WG-ANZAHL
026300        MOVE W-GESAMTZEILE      TO PRINT-LINE
026400        WRITE PRINT-LINE
026500     END-IF
026600
026700     CLOSE ACTIVITY-RESULT-OUT
026800
026900     DISPLAY K-MODUL, " AKTIVITAETEN VERARBEITET: ", C4-AS-ANZ
027000     .
027100 B090-99.
027200     EXIT.
027300
027400******************************************************************
027500* Verarbeitung - eine Aktivitaet je Durchlauf (aeussere Schleife),
027600* innen alle Vorhersageslots, danach der Kontrollwechsel.
027700******************************************************************
027800 B100-VERARBEITUNG SECTION.
027900 B100-00.
028000     MOVE ZERO TO C9-ANZ-GEEIGNET
028100
028200     PERFORM C100-PRUEFE-SLOT
028300         VARYING C4-WF-IDX FROM 1 BY 1 UNTIL C4-WF-IDX > C4-WF-ANZ
028400
028500     PERFORM D100-KONTROLLWECHSEL
028600     .
028700 B100-99.
028800     EXIT.
028900
029000******************************************************************
029100* Eine Aktivitaetszeile aus ACTIVITY-SPEC-IN lesen und der
029200* Tabelle anhaengen.
029300******************************************************************
029400 C000-LADE-AKTIVITAETEN SECTION.
029500 C000-00.
029600     READ ACTIVITY-SPEC-IN
029700         AT END
029800            SET AS-IN-EOF TO TRUE
029900            EXIT SECTION
030000     END-READ
030100
030200     ADD 1 TO C4-AS-ANZ
030300     MOVE AS-NAME             TO AST-NAME (C4-AS-ANZ)
030400     MOVE AS-MIN-DURATION-HRS TO AST-MIN-DURATION (C4-AS-ANZ)
030500     MOVE AS-WIND-MIN-KMPH    TO AST-WIND-MIN-KMPH (C4-AS-ANZ)
030600     MOVE AS-WIND-MAX-KMPH    TO AST-WIND-MAX-KMPH (C4-AS-ANZ)
030700     .
030800 C000-99.
030900     EXIT.
031000
031100******************************************************************
031200* Einen Vorhersagesatz aus FORECAST-OUT lesen und der Tabelle
031300* anhaengen (die aufsteigende Slot-Reihenfolge aus CWSWTH0M bleibt
031400* dabei erhalten).
031500******************************************************************
031600 C010-LADE-PROGNOSEN SECTION.
031700 C010-00.
031800     READ FORECAST-OUT
031900         AT END
032000            SET WF-IN-EOF TO TRUE
032100            EXIT SECTION
032200     END-READ
032300
032400     ADD 1 TO C4-WF-ANZ
032500     MOVE WF-START-DATE  TO WFT-START-DATE (C4-WF-ANZ)
032600     MOVE WF-WIND-KMPH   TO WFT-WIND-KMPH (C4-WF-ANZ)
032700     .
032800 C010-99.
032900     EXIT.
033000
033100******************************************************************
033200* Ein (Aktivitaet, Slot)-Paar pruefen (R10) und die Detailzeile
033300* schreiben.
033400******************************************************************
033500 C100-PRUEFE-SLOT SECTION.
033600 C100-00.
033700     MOVE WFT-WIND-KMPH (C4-WF-IDX)        TO P-RNG-WERT
033800     MOVE AST-WIND-MIN-KMPH (C4-AS-IDX)    TO P-RNG-MIN
033900     MOVE AST-WIND-MAX-KMPH (C4-AS-IDX)    TO P-RNG-MAX
034000     CALL "CWSRNG0M" USING P-RNG-PARM
034100
034200     MOVE AST-NAME (C4-AS-IDX)             TO AR-ACTIVITY-NAME
034300     MOVE WFT-START-DATE (C4-WF-IDX)       TO AR-SLOT-TIME
034400     MOVE WFT-WIND-KMPH (C4-WF-IDX)        TO AR-WIND-KMPH
034500
034600     IF P-RNG-IM-BEREICH
034700        SET AR-IST-GEEIGNET TO TRUE
034800        ADD 1 TO C9-ANZ-GEEIGNET
034900     ELSE
035000        SET AR-IST-UNGEEIGNET TO TRUE
035100     END-IF
035200
035300     MOVE AR-ACTIVITY-NAME TO WD-ACTIVITY
035400     MOVE AR-SLOT-TIME     TO WD-SLOT-TIME
035500     MOVE AR-WIND-KMPH     TO WD-WIND-KMPH
035600     MOVE AR-ELIGIBLE      TO WD-ELIGIBLE
035700
035800     MOVE W-DETAILZEILE TO PRINT-LINE
035900     WRITE PRINT-LINE
036000     .
036100 C100-99.
036200     EXIT.
036300
036400******************************************************************
036500* Kontrollwechsel (Ende einer Aktivitaet) - Teilsumme schreiben
036600* und in die Gesamtsumme uebernehmen.
036700******************************************************************
036800 D100-KONTROLLWECHSEL SECTION.
036900 D100-00.
037000     MOVE AST-NAME (C4-AS-IDX) TO WS-ACTIVITY
037100     MOVE C9-ANZ-GEEIGNET      TO WS-ANZAHL
037200
037300     MOVE W-SUBTOTALZEILE TO PRINT-LINE
037400     WRITE PRINT-LINE
037500
037600     ADD C9-ANZ-GEEIGNET TO C9-GESAMT-GEEIGNET
037700     .
037800 D100-99.
037900     EXIT.
