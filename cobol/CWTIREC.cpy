000100*****************************************************************
000200* CWTIREC  --  Satzbild Tidenintervall / Marnage
000300*              (TIDE-INTERVAL-OUT / TIDE-INTERVAL)
000400*-----------------------------------------------------------------
000500* Letzte Aenderung :: 2003-06-18
000600* Letzte Version   :: A.00.01
000700* Kurzbeschreibung :: Naechstgelegenes Hoch/Niedrig zu einer
000800*                      Startzeit, Marnage und Dauer je Hafen.
000900*
001000* Aenderungen
001100*-----------------------------------------------------------------
001200* Vers.   | Datum      | von | Kommentar
001300*---------|------------|-----|------------------------------------
001400* A.00.00 | 1987-04-02 | jgr | Neuerstellung (CWS-0043)
001500* A.00.01 | 2003-06-18 | ebr | TI-PORT ergaenzt (CWS-0054, Hafen
001600*                              war im Satzbild nicht vorgesehen,
001700*                              wird aber im Tagesabgleich fuer
001800*                              mehrere Haefen gebraucht)
001900*****************************************************************
002000 01  TI-SATZ.
002100     05  TI-PORT                  PIC X(30).
002200     05  TI-HIGH-TIME             PIC 9(12).
002300     05  TI-LOW-TIME              PIC 9(12).
002400     05  TI-MARNAGE               PIC S9(3)V9(2).
002500     05  TI-DURATION-HRS          PIC 9(3).
002600     05  FILLER                   PIC X(3).
