000100*****************************************************************
000200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. CWSTID0M.
000600 AUTHOR.        J GRABER.
000700 INSTALLATION.  CWS-BOOTSHAUS.
000800 DATE-WRITTEN.  04/02/1987.
000900 DATE-COMPILED.
001000 SECURITY.      NUR FUER INTERNEN GEBRAUCH CWS-BOOTSHAUS.
001100
001200*****************************************************************
001300* Letzte Aenderung :: 2004-02-11
001400* Letzte Version   :: A.00.05
001500* Kurzbeschreibung :: Tageslauf Gezeiten - laedt die Tidenmess-
001600*                      ungen eines Hafentages in eine Tabelle,
001700*                      zeigt je Vorhersageslot die interpolierte
001800*                      Wasserhoehe und schreibt am Tagesende das
001900*                      Tidenintervall (Marnage/Dauer) zur ersten
002000*                      Vorhersagezeit.
002100* Auftrag          :: CWS-0043
002200*
002300* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers.   | Datum      | von | Kommentar
002700*---------|------------|-----|------------------------------------
002800* A.00.00 | 1987-04-02 | jgr | Neuerstellung (CWS-0043)
002900* A.00.01 | 1991-09-19 | jgr | Wasserhoehen-Interpolation ergaenzt
003000*                              (CWS-0047)
003100* A.00.02 | 1999-02-08 | mpk | Jahr-2000-Durchsicht, TDT-MINUTEN
003200*                              laeuft schon vierstellig durch
003300*                              CWSDAT0M
003400* A.00.03 | 2001-04-23 | hws | Entartungsfall DT=0 abgefangen,
003500*                              Division durch Null moeglich
003600*                              (CWS-0052)
003700* A.00.04 | 2003-09-30 | ebr | Tiefwasser-Suche fuer Intervall auf
003800*                              "erster Treffer" zurueckgestellt,
003900*                              zweiter Suchlauf hatte den
004000*                              Vergleichswert der Hochwassersuche
004100*                              weiterverwendet (CWS-0054)
004200* A.00.05 | 2004-02-11 | kbr | SWITCH-15/ANZEIGE-VERSION nach dem
004300*                              Muster der Handler-Driver ergaenzt,
004400*                              fehlte bisher fuer die Abnahme-
004500*                              pruefung (CWS-0058)
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000* Eigener Batchschritt je Tageslauf.  Die Wasserhoehe je Slot ist
005100* nur eine Kontrollausgabe (TRACE), es gibt dafuer keine Ausgabe-
005200* datei; das Tidenintervall zur ersten Vorhersagezeit des Tages
005300* ist die eigentliche Ausgabe auf TIDE-INTERVAL-OUT.
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION
006200     CLASS GUELTIG-J-N IS "J" "N".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TIDE-IN       ASSIGN TO TIDEIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS TD-IN-STATUS.
006900     SELECT FORECAST-IN   ASSIGN TO FCSTIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FC-IN-STATUS.
007200     SELECT TIDE-INTERVAL-OUT ASSIGN TO TIDEOUT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS TI-OUT-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  TIDE-IN
007900     RECORD CONTAINS 53 CHARACTERS.
008000     COPY CWTDREC OF "=CWSLIB".
008100
008200 FD  FORECAST-IN
008300     RECORD CONTAINS 29 CHARACTERS.
008400     COPY CWFCREC OF "=CWSLIB".
008500
008600 FD  TIDE-INTERVAL-OUT
008700     RECORD CONTAINS 65 CHARACTERS.
008800     COPY CWTIREC OF "=CWSLIB".
008900
009000 WORKING-STORAGE SECTION.
009100*--------------------------------------------------------------------*
009200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009300*--------------------------------------------------------------------*
009400 01          COMP-FELDER.
009500     05      C4-TD-IDX           PIC S9(04) COMP.
009600     05      C4-TD-ANZ           PIC S9(04) COMP VALUE ZERO.
009700     05      C4-HOCH-IDX         PIC S9(04) COMP VALUE ZERO.
009800     05      C4-TIEF-IDX         PIC S9(04) COMP VALUE ZERO.
009900     05      C4-HOCH-IDX-2       PIC S9(04) COMP VALUE ZERO.
010000     05      C4-TIEF-IDX-2       PIC S9(04) COMP VALUE ZERO.
010100     05      C9-SLOT-ANZ         PIC S9(09) COMP VALUE ZERO.
010200     05      C18-DT              PIC S9(18) COMP.
010300     05      C18-DU              PIC S9(18) COMP.
010400     05      C18-DELTA           PIC S9(18) COMP.
010500     05      C18-ZIEL-MINUTEN    PIC S9(18) COMP.
010600     05      C18-START-MINUTEN   PIC S9(18) COMP.
010700     05      C18-DAUER-MIN       PIC S9(18) COMP.
010800
010900*--------------------------------------------------------------------*
011000* Felder mit konstantem Inhalt: Praefix K
011100*--------------------------------------------------------------------*
011200 01          KONSTANTE-FELDER.
011300     05      K-MODUL             PIC X(08) VALUE "CWSTID0M".
011400     05      K-VERSIONSDATUM     PIC X(10) VALUE "2004-02-11".
011500
011600*--------------------------------------------------------------------*
011700* Conditional-Felder
011800*--------------------------------------------------------------------*
011900 01          SCHALTER.
012000     05      TD-IN-STATUS        PIC X(02).
012100         88  TD-IN-OK                        VALUE "00".
012200         88  TD-IN-EOF                       VALUE "10".
012300     05      FC-IN-STATUS        PIC X(02).
012400         88  FC-IN-OK                        VALUE "00".
012500         88  FC-IN-EOF                       VALUE "10".
012600     05      FC-IN-REC-STAT REDEFINES FC-IN-STATUS.
012700        10   FC-IN-STATUS1       PIC X.
012800             88  FC-IN-STAT1-EOF             VALUE "1".
012900        10   FILLER              PIC X.
013000     05      TI-OUT-STATUS       PIC X(02).
013100         88  TI-OUT-OK                       VALUE "00".
013200     05      PRG-STATUS          PIC 9       VALUE ZERO.
013300         88  PRG-OK                          VALUE ZERO.
013400         88  PRG-ABBRUCH                     VALUE 1.
013500     05      HOCH-GESETZT-FLAG   PIC 9       VALUE ZERO.
013600         88  HOCH-GESETZT                    VALUE 1.
013700     05      TIEF-GESETZT-FLAG   PIC 9       VALUE ZERO.
013800         88  TIEF-GESETZT                    VALUE 1.
013900     05      ERSTER-SLOT-FLAG    PIC 9       VALUE ZERO.
014000         88  ERSTER-SLOT-NOCH-OFFEN          VALUE ZERO.
014100         88  ERSTER-SLOT-ERLEDIGT            VALUE 1.
014200
014300*--------------------------------------------------------------------*
014400* Tagestabelle der Tidenmessungen - Praefix TDT, gefuellt aus
014500* TIDE-IN (siehe CWTDREC); TDT-MINUTEN ist die vorab per
014600* CWSDAT0M errechnete Minutenmarke fuer schnelle Differenzen.
014700*--------------------------------------------------------------------*
014800 01          TDT-TABELLE.
014900     05      TDT-ZEILE OCCURS 50.
015000         10  TDT-PORT            PIC X(30).
015100         10  TDT-TIME            PIC 9(12).
015200         10  TDT-HEIGHT          PIC S9(3)V9(2).
015300         10  TDT-COEF            PIC 9(3).
015400         10  TDT-HIGH            PIC X(1).
015500         10  TDT-MINUTEN         PIC S9(18) COMP.
015600
015700*--------------------------------------------------------------------*
015800* Arbeitsfelder - Praefix W
015900*--------------------------------------------------------------------*
016000 01          W-ANZEIGEDATUM.
016100     05      W-ZIEL-JJJJMMTTSSMM PIC 9(12).
016200
016300 01          W-MARNAGE-ANZEIGE.
016400     05      W-MARNAGE           PIC S9(3)V9(2).
016500 01          W-MARNAGE-HEX REDEFINES W-MARNAGE-ANZEIGE.
016600     05      W-MARNAGE-X         PIC X(5).
016700
016800 01          W-WASSERHOEHE-ANZEIGE.
016900     05      W-WASSERHOEHE       PIC S9(3)V9(2).
017000 01          W-WASSERHOEHE-HEX REDEFINES W-WASSERHOEHE-ANZEIGE.
017100     05      W-WASSERHOEHE-X     PIC X(5).
017200
017300 01          W-SINUS-QUADRAT      PIC S9(1)V9(9) COMP.
017400 01          W-SINUS-ANZEIGE.
017500     05      W-SINUS              PIC S9(1)V9(9) COMP.
017600 01          W-SINUS-HEX REDEFINES W-SINUS-ANZEIGE.
017700     05      W-SINUS-X            PIC X(6).
017800
017900*--------------------------------------------------------------------*
018000* Parameter fuer Untermodulaufrufe: Praefix P
018100*--------------------------------------------------------------------*
018200 01          P-DAT-PARM.
018300     05      P-DAT-FUNKTION      PIC X(1).
018400     05      P-DAT-UNIX-SEKUNDEN PIC 9(10).
018500     05      P-DAT-JJJJMMTTSSMM  PIC 9(12).
018600     05      P-DAT-MINUTEN       PIC S9(12).
018700
018800 01          P-SIN-PARM.
018900     05      P-SIN-GRAD          PIC S9(5)V9(4).
019000     05      P-SIN-SINUS         PIC S9(1)V9(9).
019100
019200 PROCEDURE DIVISION.
019300******************************************************************
019400* Steuerungs-Section
019500******************************************************************
019600 A100-STEUERUNG SECTION.
019700 A100-00.
019800**  ---> SWITCH-15 gesetzt: nur Versionsstand zeigen, nicht laufen
019900     IF  SHOW-VERSION
020000         DISPLAY K-MODUL " VOM: " K-VERSIONSDATUM
020100         STOP RUN
020200     END-IF
020300
020400     PERFORM B000-VORLAUF
020500     PERFORM B100-VERARBEITUNG UNTIL FC-IN-EOF
020600     PERFORM B090-ENDE
020700
020800     STOP RUN
020900     .
021000 A100-99.
021100     EXIT.
021200
021300******************************************************************
021400* Vorlauf - Tidentabelle des Tages vollstaendig laden, dann
021500* FORECAST-IN fuer den ersten Lesevorgang oeffnen.
021600******************************************************************
021700 B000-VORLAUF SECTION.
021800 B000-00.
021900     OPEN INPUT TIDE-IN
022000     OPEN INPUT FORECAST-IN
022100     OPEN OUTPUT TIDE-INTERVAL-OUT
022200
022300     IF NOT TD-IN-OK OR NOT FC-IN-OK OR NOT TI-OUT-OK
022400        DISPLAY "   >>> OEFFNEN GEZEITENDATEIEN FEHLGESCHLAGEN <<<"
022500        SET PRG-ABBRUCH TO TRUE
022600        SET FC-IN-EOF   TO TRUE
022700        EXIT SECTION
022800     END-IF
022900
023000     PERFORM C000-LADE-TIDENTABELLE UNTIL TD-IN-EOF
023100     CLOSE TIDE-IN
023200
023300     PERFORM C100-LESE-VORHERSAGE
023400     .
023500 B000-99.
023600     EXIT.
023700
023800******************************************************************
023900* Ende
024000******************************************************************
024100 B090-ENDE SECTION.
024200 B090-00.
024300     IF NOT PRG-ABBRUCH
024400        PERFORM C300-TIDENINTERVALL
024500     END-IF
024600
024700     CLOSE FORECAST-IN
024800     CLOSE TIDE-INTERVAL-OUT
024900
025000     DISPLAY K-MODUL, " VERARBEITETE SLOTS: ", C9-SLOT-ANZ
025100     .
025200 B090-99.
025300     EXIT.
025400
025500******************************************************************
025600* Verarbeitung - ein Vorhersageslot je Durchlauf: Wasserhoehe
025700* interpolieren und als Kontrollzeile ausgeben (kein Ausgabesatz).
025800******************************************************************
025900 B100-VERARBEITUNG SECTION.
026000 B100-00.
026100     IF PRG-ABBRUCH
026200        EXIT SECTION
026300     END-IF
026400
026500     PERFORM C200-WASSERHOEHE
026600
026700     DISPLAY "*** WASSERHOEHE ", W-ZIEL-JJJJMMTTSSMM,
026800             " = ", W-WASSERHOEHE
026900
027000     ADD 1 TO C9-SLOT-ANZ
027100     PERFORM C100-LESE-VORHERSAGE
027200     .
027300 B100-99.
027400     EXIT.
027500
027600******************************************************************
027700* Tidenmessung lesen und der Tabelle anhaengen (R5/R7 brauchen
027800* den vollstaendigen Tagesbestand vor der ersten Auswertung).
027900******************************************************************
028000 C000-LADE-TIDENTABELLE SECTION.
028100 C000-00.
028200     READ TIDE-IN
028300         AT END
028400            SET TD-IN-EOF TO TRUE
028500            EXIT SECTION
028600     END-READ
028700
028800     ADD 1 TO C4-TD-ANZ
028900     MOVE TD-PORT   TO TDT-PORT (C4-TD-ANZ)
029000     MOVE TD-TIME   TO TDT-TIME (C4-TD-ANZ)
029100     MOVE TD-HEIGHT TO TDT-HEIGHT (C4-TD-ANZ)
029200     MOVE TD-COEF   TO TDT-COEF (C4-TD-ANZ)
029300     MOVE TD-HIGH   TO TDT-HIGH (C4-TD-ANZ)
029400
029500     MOVE "M"        TO P-DAT-FUNKTION
029600     MOVE TD-TIME    TO P-DAT-JJJJMMTTSSMM
029700     CALL "CWSDAT0M" USING P-DAT-PARM
029800     MOVE P-DAT-MINUTEN TO TDT-MINUTEN (C4-TD-ANZ)
029900     .
030000 C000-99.
030100     EXIT.
030200
030300******************************************************************
030400* Naechsten Vorhersagesatz lesen; Zielzeitpunkt fuer R5 daraus
030500* ableiten (Unix-Sekunden und Minuten seit der Epoche faellt fuer
030600* FC-DT zusammen, daher reicht eine einfache DIVIDE statt eines
030700* zweiten CWSDAT0M-Aufrufs fuer die Minuten).
030800******************************************************************
030900 C100-LESE-VORHERSAGE SECTION.
031000 C100-00.
031100     READ FORECAST-IN
031200         AT END
031300            SET FC-IN-EOF TO TRUE
031400            EXIT SECTION
031500     END-READ
031600
031700     MOVE "U"      TO P-DAT-FUNKTION
031800     MOVE FC-DT    TO P-DAT-UNIX-SEKUNDEN
031900     CALL "CWSDAT0M" USING P-DAT-PARM
032000     MOVE P-DAT-JJJJMMTTSSMM TO W-ZIEL-JJJJMMTTSSMM
032100
032200     DIVIDE FC-DT BY 60 GIVING C18-ZIEL-MINUTEN
032300
032400     IF ERSTER-SLOT-NOCH-OFFEN
032500        MOVE C18-ZIEL-MINUTEN TO C18-START-MINUTEN
032600        SET ERSTER-SLOT-ERLEDIGT TO TRUE
032700     END-IF
032800     .
032900 C100-99.
033000     EXIT.
033100
033200******************************************************************
033300* Wasserhoehe zu einem Zeitpunkt (R5/R6) - ein Scan ueber die
033400* Tidentabelle: naechstgelegenes Hoch wird laufend verbessert, das
033500* erste Tiefwasser im selben Durchlauf liefert Marnage und DU
033600* gegen den zu diesem Zeitpunkt aktuellen Hochwasserstand.
033700******************************************************************
033800 C200-WASSERHOEHE SECTION.
033900 C200-00.
034000     MOVE ZERO TO HOCH-GESETZT-FLAG
034100     MOVE ZERO TO TIEF-GESETZT-FLAG
034200     MOVE ZERO TO C4-HOCH-IDX
034300     MOVE ZERO TO C4-TIEF-IDX
034400     MOVE ZERO TO C18-DT
034500     MOVE ZERO TO C18-DU
034600
034700     PERFORM C205-PRUEFE-ZEILE
034800         VARYING C4-TD-IDX FROM 1 BY 1 UNTIL C4-TD-IDX > C4-TD-ANZ
034900
035000     IF NOT TIEF-GESETZT OR C18-DT = ZERO
035100        MOVE ZERO TO W-WASSERHOEHE
035200        EXIT SECTION
035300     END-IF
035400
035500     COMPUTE P-SIN-GRAD = 90 * C18-DU / C18-DT
035600     CALL "CWSSIN0M" USING P-SIN-PARM
035700     MOVE P-SIN-SINUS TO W-SINUS
035800     COMPUTE W-SINUS-QUADRAT = W-SINUS * W-SINUS
035900
036000     COMPUTE W-WASSERHOEHE ROUNDED =
036100           TDT-HEIGHT (C4-HOCH-IDX)
036200         - (W-MARNAGE * W-SINUS-QUADRAT)
036300     .
036400 C200-99.
036500     EXIT.
036600
036700******************************************************************
036800* Eine Tabellenzeile fuer die Wasserhoehensuche pruefen.
036900******************************************************************
037000 C205-PRUEFE-ZEILE SECTION.
037100 C205-00.
037200     COMPUTE C18-DELTA =
037300           C18-ZIEL-MINUTEN - TDT-MINUTEN (C4-TD-IDX)
037400     IF C18-DELTA < 0
037500        COMPUTE C18-DELTA = C18-DELTA * -1
037600     END-IF
037700
037800     IF TDT-HIGH (C4-TD-IDX) = "H"
037900        IF NOT HOCH-GESETZT OR C18-DELTA < C18-DT
038000           MOVE C18-DELTA  TO C18-DT
038100           MOVE C4-TD-IDX  TO C4-HOCH-IDX
038200           SET HOCH-GESETZT TO TRUE
038300        END-IF
038400     ELSE
038500        IF NOT TIEF-GESETZT AND HOCH-GESETZT
038600           COMPUTE W-MARNAGE =
038700                 TDT-HEIGHT (C4-HOCH-IDX) - TDT-HEIGHT (C4-TD-IDX)
038800           COMPUTE C18-DU =
038900                 TDT-MINUTEN (C4-HOCH-IDX) - TDT-MINUTEN (C4-TD-IDX)
039000           SET TIEF-GESETZT TO TRUE
039100        END-IF
039200     END-IF
039300     .
039400 C205-99.
039500     EXIT.
039600
039700******************************************************************
039800* Tidenintervall zur ersten Vorhersagezeit des Tages (R7-R9):
039900* zwei unabhaengige Suchlaeufe, das Tiefwasser nimmt dabei bewusst
040000* den ersten Treffer und sucht nicht weiter (siehe Aenderung
040100* A.00.04 oben).
040200******************************************************************
040300 C300-TIDENINTERVALL SECTION.
040400 C300-00.
040500     MOVE ZERO TO HOCH-GESETZT-FLAG
040600     MOVE ZERO TO TIEF-GESETZT-FLAG
040700     MOVE ZERO TO C4-HOCH-IDX-2
040800     MOVE ZERO TO C4-TIEF-IDX-2
040900
041000     PERFORM C305-SUCHE-HOCH-START
041100         VARYING C4-TD-IDX FROM 1 BY 1 UNTIL C4-TD-IDX > C4-TD-ANZ
041200
041300     PERFORM C310-SUCHE-TIEF-START
041400         VARYING C4-TD-IDX FROM 1 BY 1
041500         UNTIL C4-TD-IDX > C4-TD-ANZ OR TIEF-GESETZT
041600
041700     IF HOCH-GESETZT AND TIEF-GESETZT
041800        MOVE TDT-PORT      (C4-HOCH-IDX-2) TO TI-PORT
041900        MOVE TDT-TIME      (C4-HOCH-IDX-2) TO TI-HIGH-TIME
042000        MOVE TDT-TIME      (C4-TIEF-IDX-2) TO TI-LOW-TIME
042100
042200        COMPUTE TI-MARNAGE ROUNDED =
042300              TDT-HEIGHT (C4-HOCH-IDX-2) - TDT-HEIGHT (C4-TIEF-IDX-2)
042400
042500        COMPUTE C18-DAUER-MIN =
042600              TDT-MINUTEN (C4-HOCH-IDX-2)
042700            - TDT-MINUTEN (C4-TIEF-IDX-2)
042800        IF C18-DAUER-MIN < 0
042900           COMPUTE C18-DAUER-MIN = C18-DAUER-MIN * -1
043000        END-IF
043100        DIVIDE C18-DAUER-MIN BY 60 GIVING TI-DURATION-HRS
043200
043300        WRITE TI-SATZ
043400     END-IF
043500     .
043600 C300-99.
043700     EXIT.
043800
043900 C305-SUCHE-HOCH-START SECTION.
044000 C305-00.
044100     IF TDT-HIGH (C4-TD-IDX) = "H"
044200        COMPUTE C18-DELTA =
044300              C18-START-MINUTEN - TDT-MINUTEN (C4-TD-IDX)
044400        IF C18-DELTA < 0
044500           COMPUTE C18-DELTA = C18-DELTA * -1
044600        END-IF
044700
044800        IF NOT HOCH-GESETZT OR C18-DELTA < C18-DT
044900           MOVE C18-DELTA TO C18-DT
045000           MOVE C4-TD-IDX TO C4-HOCH-IDX-2
045100           SET HOCH-GESETZT TO TRUE
045200        END-IF
045300     END-IF
045400     .
045500 C305-99.
045600     EXIT.
045700
045800 C310-SUCHE-TIEF-START SECTION.
045900 C310-00.
046000     IF TDT-HIGH (C4-TD-IDX) = "L"
046100        MOVE C4-TD-IDX TO C4-TIEF-IDX-2
046200        SET TIEF-GESETZT TO TRUE
046300     END-IF
046400     .
046500 C310-99.
046600     EXIT.
