000100*****************************************************************
000200* CWARREC  --  Satzbild Eignungsentscheidung je Aktivitaet/Slot
000300*              (ACTIVITY-RESULT-OUT / ACTIVITY-RESULT)
000400*-----------------------------------------------------------------
000500* Letzte Aenderung :: 2002-11-05
000600* Letzte Version   :: A.00.01
000700* Kurzbeschreibung :: Eignung je (Aktivitaet, Vorhersageslot),
000800*                      eine Zeile je Kombination, Basis des
000900*                      Eignungsberichts mit Kontrollwechsel
001000*                      auf AR-ACTIVITY-NAME.
001100*
001200* Aenderungen
001300*-----------------------------------------------------------------
001400* Vers.   | Datum      | von | Kommentar
001500*---------|------------|-----|------------------------------------
001600* A.00.00 | 1987-04-09 | jgr | Neuerstellung (CWS-0044)
001700* A.00.01 | 2002-11-05 | hws | AR-SLOT-TIME ergaenzt (CWS-0055,
001800*                              Zeitstempel fehlte im Satzbild,
001900*                              wird aber je Slot im Bericht
002000*                              gebraucht)
002100*****************************************************************
002200 01  AR-SATZ.
002300     05  AR-ACTIVITY-NAME         PIC X(40).
002400     05  AR-SLOT-TIME             PIC 9(12).
002500     05  AR-WIND-KMPH             PIC S9(3)V9(2).
002600     05  AR-ELIGIBLE              PIC X(1).
002700         88  AR-IST-GEEIGNET      VALUE "Y".
002800         88  AR-IST-UNGEEIGNET    VALUE "N".
002900     05  FILLER                   PIC X(2).
