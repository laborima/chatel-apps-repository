000100*****************************************************************
000200* CWFCREC  --  Satzbild 3-Stunden-Wettervorhersage
000300*              (FORECAST-IN / FORECAST-RECORD)
000400*-----------------------------------------------------------------
000500* Letzte Aenderung :: 1999-01-15
000600* Letzte Version   :: A.00.01
000700* Kurzbeschreibung :: Satzbild fuer die Rohvorhersage-Eingabedatei
000800*
000900* Aenderungen
001000*-----------------------------------------------------------------
001100* Vers.   | Datum      | von | Kommentar
001200*---------|------------|-----|------------------------------------
001300* A.00.00 | 1987-03-11 | jgr | Neuerstellung (CWS-0041)
001400* A.00.01 | 1999-01-15 | mpk | FILLER auf Satzlaenge 29 ausgelegt,
001500*                              im Zuge der Jahr-2000-Durchsicht
001600*---------------------------------------------------------------*
001700* Ein Satz = ein 3-Stunden-Vorhersageslot. FC-DT ist die Unix-
001800* Zeit (Sekunden) des Slots, von der aufrufenden Stelle in
001900* aufsteigender Folge aus FORECAST-IN gelesen.
002000*****************************************************************
002100 01  FC-SATZ.
002200     05  FC-DT                    PIC 9(10).
002300     05  FC-WIND-SPEED-MPS        PIC S9(3)V9(2).
002400     05  FC-TEMP-C                PIC S9(3)V9(1).
002500     05  FC-RAIN-MM               PIC S9(3)V9(1).
002600     05  FILLER                   PIC X(6).
