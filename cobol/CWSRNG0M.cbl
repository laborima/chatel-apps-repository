000100*****************************************************************
000200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000300 IDENTIFICATION DIVISION.
000400
000500 PROGRAM-ID. CWSRNG0M.
000600 AUTHOR.        J GRABER.
000700 INSTALLATION.  CWS-BOOTSHAUS.
000800 DATE-WRITTEN.  03/25/1987.
000900 DATE-COMPILED.
001000 SECURITY.      NUR FUER INTERNEN GEBRAUCH CWS-BOOTSHAUS.
001100
001200*****************************************************************
001300* Letzte Aenderung :: 2002-03-11
001400* Letzte Version   :: A.00.02
001500* Kurzbeschreibung :: Range.isInRange - prueft, ob ein Messwert
001600*                      innerhalb einer Unter-/Obergrenze liegt,
001700*                      mit -1 als Sentinelwert fuer "unbegrenzt"
001800* Auftrag          :: CWS-0042
001900*
002000* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers.   | Datum      | von | Kommentar
002400*---------|------------|-----|------------------------------------
002500* A.00.00 | 1987-03-25 | jgr | Neuerstellung (CWS-0042)
002600* A.00.01 | 1999-02-08 | mpk | Jahr-2000-Durchsicht, keine Aend-
002700*                              erung an der Vergleichslogik noetig
002800* A.00.02 | 2002-03-11 | hws | Grenzfall MIN=MAX=-1 abgesichert
002900*                              (CWS-0053)
003000*----------------------------------------------------------------*
003100*
003200* Programmbeschreibung
003300* --------------------
003400* Wird von CWSACT0M je (Aktivitaet, Vorhersageslot) aufgerufen,
003500* um den Windwert gegen die Referenztabelle AS-SATZ zu pruefen.
003600* Eine Seitengrenze von -1 bedeutet "unbegrenzt" und ist KEINE
003700* normale Zahl - sie wird vor dem eigentlichen Vergleich separat
003800* abgefragt.
003900*
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS GUELTIG-J-N IS "J" "N".
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*--------------------------------------------------------------------*
005000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005100*--------------------------------------------------------------------*
005200 01          COMP-FELDER.
005300     05      C4-UNBEGRENZT       PIC S9(04) COMP VALUE -1.
005400
005500*--------------------------------------------------------------------*
005600* Felder mit konstantem Inhalt: Praefix K
005700*--------------------------------------------------------------------*
005800 01          KONSTANTE-FELDER.
005900     05      K-MODUL             PIC X(08) VALUE "CWSRNG0M".
006000
006100*--------------------------------------------------------------------*
006200* Trace-Felder (Hex-Sicht fuer evtl. Abbruchdumps, wie P-HEX8 in
006300* den aelteren SSF-Treibern) - Praefix W, mit Ueberlagerung
006400*--------------------------------------------------------------------*
006500 01          W-WERT-ANZEIGE.
006600     05      W-WERT              PIC S9(3)V9(2).
006700 01          W-WERT-HEX REDEFINES W-WERT-ANZEIGE.
006800     05      W-WERT-X            PIC X(6).
006900
007000 01          W-MIN-ANZEIGE.
007100     05      W-MIN                PIC S9(3)V9(2).
007200 01          W-MIN-HEX REDEFINES W-MIN-ANZEIGE.
007300     05      W-MIN-X              PIC X(6).
007400
007500 01          W-MAX-ANZEIGE.
007600     05      W-MAX                PIC S9(3)V9(2).
007700 01          W-MAX-HEX REDEFINES W-MAX-ANZEIGE.
007800     05      W-MAX-X              PIC X(6).
007900
008000 LINKAGE SECTION.
008100*-->    Uebergabe aus dem rufenden Programm (z.B. CWSACT0M)
008200 01     LINK-REC.
008300     05  LINK-WERT                PIC S9(3)V9(2).
008400     05  LINK-MIN                 PIC S9(3)V9(2).
008500     05  LINK-MAX                 PIC S9(3)V9(2).
008600     05  LINK-ERGEBNIS            PIC X(1).
008700         88  LINK-IM-BEREICH      VALUE "J".
008800         88  LINK-AUSSERHALB      VALUE "N".
008900
009000 PROCEDURE DIVISION USING LINK-REC.
009100******************************************************************
009200* Steuerungs-Section
009300******************************************************************
009400 A100-STEUERUNG SECTION.
009500 A100-00.
009600     MOVE LINK-WERT           TO W-WERT
009700     MOVE LINK-MIN            TO W-MIN
009800     MOVE LINK-MAX            TO W-MAX
009900
010000     PERFORM B100-VERGLEICH
010100
010200     EXIT PROGRAM
010300     .
010400 A100-99.
010500     EXIT.
010600
010700******************************************************************
010800* Verarbeitung:
010900*   wert ist im Bereich, wenn
011000*      (min = -1 ODER wert >= min) UND (max = -1 ODER wert <= max)
011100******************************************************************
011200 B100-VERGLEICH SECTION.
011300 B100-00.
011400     SET LINK-IM-BEREICH TO TRUE
011500
011600     IF LINK-MIN NOT = C4-UNBEGRENZT
011700        AND LINK-WERT < LINK-MIN
011800        SET LINK-AUSSERHALB TO TRUE
011900     END-IF
012000
012100     IF LINK-MAX NOT = C4-UNBEGRENZT
012200        AND LINK-WERT > LINK-MAX
012300        SET LINK-AUSSERHALB TO TRUE
012400     END-IF
012500
012600     .
012700 B100-99.
012800     EXIT.
