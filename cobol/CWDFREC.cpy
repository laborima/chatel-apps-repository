000100*****************************************************************
000200* CWDFREC  --  Satzbild abgeleitete Vorhersage
000300*              (FORECAST-OUT / DERIVED-FORECAST)
000400*-----------------------------------------------------------------
000500* Letzte Aenderung :: 2001-04-23
000600* Letzte Version   :: A.00.01
000700* Kurzbeschreibung :: Wind in km/h und Knoten, Beaufort-Stufe
000800*                      und -Text je Vorhersageslot, abgeleitet
000900*                      aus der rohen Wettervorhersage.
001000*
001100* Aenderungen
001200*-----------------------------------------------------------------
001300* Vers.   | Datum      | von | Kommentar
001400*---------|------------|-----|------------------------------------
001500* A.00.00 | 1987-03-18 | jgr | Neuerstellung (CWS-0041)
001600* A.00.01 | 2001-04-23 | hws | WF-DATUM-FELDER ergaenzt (CWS-0052)
001700*****************************************************************
001800 01  WF-SATZ.
001900     05  WF-START-DATE            PIC 9(12).
002000     05  WF-DATUM-FELDER REDEFINES WF-START-DATE.
002100         10  WF-JAHR              PIC 9(04).
002200         10  WF-MONAT             PIC 9(02).
002300         10  WF-TAG               PIC 9(02).
002400         10  WF-STUNDE            PIC 9(02).
002500         10  WF-MINUTE            PIC 9(02).
002600     05  WF-WIND-KMPH             PIC S9(3)V9(2).
002700     05  WF-WIND-KNOTS            PIC S9(3)V9(2).
002800     05  WF-WIND-BEAUFORT         PIC 9(2).
002900     05  WF-WIND-BEAUFORT-DESC    PIC X(20).
003000     05  FILLER                   PIC X(4).
