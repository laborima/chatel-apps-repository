000100*****************************************************************
000200* CWTDREC  --  Satzbild Gezeitenmessung (Hoch-/Niedrigwasser)
000300*              pro Hafen und Tag (TIDE-IN / TIDE-RECORD)
000400*-----------------------------------------------------------------
000500* Letzte Aenderung :: 1999-02-08
000600* Letzte Version   :: A.00.02
000700* Kurzbeschreibung :: Satzbild fuer die Gezeiten-Eingabedatei
000800*
000900* Aenderungen
001000*-----------------------------------------------------------------
001100* Vers.   | Datum      | von | Kommentar
001200*---------|------------|-----|------------------------------------
001300* A.00.00 | 1987-03-11 | jgr | Neuerstellung (CWS-0041)
001400* A.00.01 | 1991-09-19 | jgr | TD-TIME-FELDER ergaenzt (CWS-0047)
001500* A.00.02 | 1999-02-08 | mpk | Jahrhundert auf 4 Stellen (CWS-0052,
001600*                              Jahr-2000-Umstellung)
001700*---------------------------------------------------------------*
001800* Ein Satz = eine Hoch- oder Niedrigwassermessung fuer einen
001900* Hafen an einem Tag. Die Datei TIDE-IN enthaelt alle Messungen
002000* eines Hafentages ungeordnet; das aufrufende Programm liest sie
002100* vollstaendig in eine Tabelle (siehe CWSTID0M), da die Suche
002200* nach "naechstgelegen" ueber den ganzen Tagesbestand laufen muss.
002300*****************************************************************
002400 01  TD-SATZ.
002500     05  TD-PORT                 PIC X(30).
002600     05  TD-TIME                 PIC 9(12).
002700*        TD-TIME = JJJJMMTTSSMM (Jahr Monat Tag Stunde Minute)
002800     05  TD-TIME-FELDER REDEFINES TD-TIME.
002900         10  TD-JAHR              PIC 9(04).
003000         10  TD-MONAT             PIC 9(02).
003100         10  TD-TAG               PIC 9(02).
003200         10  TD-STUNDE            PIC 9(02).
003300         10  TD-MINUTE            PIC 9(02).
003400     05  TD-HEIGHT                PIC S9(3)V9(2).
003500     05  TD-COEF                  PIC 9(3).
003600     05  TD-HIGH                  PIC X(1).
003700         88  TD-IST-HOCHWASSER    VALUE "H".
003800         88  TD-IST-NIEDRIGWASSER VALUE "L".
003900     05  FILLER                   PIC X(2).
