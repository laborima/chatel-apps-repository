000100*****************************************************************
000200* CWASREC  --  Satzbild Aktivitaets-Referenztabelle
000300*              (ACTIVITY-SPEC-IN / ACTIVITY-SPEC)
000400*-----------------------------------------------------------------
000500* Letzte Aenderung :: 2002-03-11
000600* Letzte Version   :: A.00.01
000700* Kurzbeschreibung :: Satzbild der festen Aktivitaets-Stammdaten,
000800*                      sechs Zeilen Windgrenzwerte je Freizeit-
000900*                      aktivitaet, wird bei Batchstart geladen.
001000*
001100* Aenderungen
001200*-----------------------------------------------------------------
001300* Vers.   | Datum      | von | Kommentar
001400*---------|------------|-----|------------------------------------
001500* A.00.00 | 1987-03-25 | jgr | Neuerstellung (CWS-0042)
001600* A.00.01 | 2002-03-11 | hws | AS-WIND-UNBEGRENZT ergaenzt (CWS-0053)
001700*---------------------------------------------------------------*
001800* AS-WIND-MIN-KMPH/AS-WIND-MAX-KMPH = -1 bedeutet "unbegrenzt"
001900* (Sentinelwert fuer die Bereichspruefung in CWSRNG0M) und ist
002000* KEINE normale Untergrenze -- die 88-Stufen unten machen das
002100* beim Lesen sichtbar, ohne die Vergleichslogik zu ersetzen.
002200*****************************************************************
002300 01  AS-SATZ.
002400     05  AS-NAME                  PIC X(40).
002500     05  AS-MIN-DURATION-HRS      PIC 9(2).
002600     05  AS-WIND-MIN-KMPH         PIC S9(3)V9(2).
002700         88  AS-WIND-MIN-UNBEGRENZT      VALUE -1.
002800     05  AS-WIND-MAX-KMPH         PIC S9(3)V9(2).
002900         88  AS-WIND-MAX-UNBEGRENZT      VALUE -1.
003000     05  FILLER                   PIC X(4).
